000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR EXPENSE LEDGER FILE         *
000400*           USES EXP-ID AS KEY                      *
000500*                                                   *
000600*****************************************************
000700*  DISK (DISPLAY) RECORD SIZE 88 BYTES - FIXED, SEE NOTE BELOW.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 VBC - CREATED.
001200* 19/01/26 VBC - ADDED EXP-CATEGORY 88-LEVELS, REMOVED SPARE
001300*                CATEGORY SLOT AFTER REVIEW OF DISPATCH LIST.
001400* 11/02/26 FRB - 1.01 NOTE ADDED BELOW - EXMAINT HOLDS THE
001500*                IN-CORE TABLE AS COMP-3 OF ITS OWN, BUILT
001600*                FIELD BY FIELD FROM THIS DISK RECORD SO THE
001700*                ORIGINAL DISK LAYOUT NEVER HAS TO CHANGE.
001900*
002000* NOTE - EX-EXPENSE-FILE-RECORD IS CARRIED OVER BYTE FOR BYTE
002100* FROM THE ORIGINAL EXPENSE LEDGER FILE AND MUST STAY AT
002200* EXACTLY 88 BYTES (6+40+10+13+19) - NO FILLER IS CARRIED ON
002300* THIS ONE RECORD SO THE EXISTING EXPENSE FILE NEVER NEEDS
002400* REBUILDING.
002500*
002600 01  EX-EXPENSE-FILE-RECORD.
002700     03  EXP-ID                PIC 9(06).
002800     03  EXP-DESC              PIC X(40).
002900     03  EXP-AMOUNT            PIC S9(07)V99
003000                               SIGN IS TRAILING SEPARATE.
003100     03  EXP-AMOUNT-ALPHA REDEFINES EXP-AMOUNT
003200                               PIC X(10).
003300     03  EXP-CATEGORY          PIC X(13).
003400         88  EXP-CAT-GENERAL        VALUE "GENERAL      ".
003500         88  EXP-CAT-FOOD           VALUE "FOOD         ".
003600         88  EXP-CAT-ENTERTAINMENT  VALUE "ENTERTAINMENT".
003700         88  EXP-CAT-HEALTH         VALUE "HEALTH       ".
003800         88  EXP-CAT-SHOPPING       VALUE "SHOPPING     ".
003900         88  EXP-CAT-BILLS          VALUE "BILLS        ".
004000     03  EXP-DATE              PIC X(19).
004100*
004200* THE IN-CORE WORKING TABLE (COMP-3 AMOUNT, INDEXED) LIVES IN
004300* EXMAINT ITSELF - SEE WS-EXPENSE-TABLE THERE - SINCE IT IS
004400* BUILT FIELD BY FIELD FROM THIS RECORD AND NO OTHER PROGRAM
004500* SHARES IT.
004600*
