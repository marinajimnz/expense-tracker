000100*****************************************************************
000200*                                                               *
000300*                  EXPENSE LEDGER MAINTENANCE                  *
000400*         ONE TRANSACTION (ADD/UPDATE/DELETE/LIST) A RUN        *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       EXMAINT.
001200***
001300*    AUTHOR.           VINCENT B COEN FBCS, FIDM, FIDPM.
001400***
001500*    INSTALLATION.     APPLEWOOD COMPUTERS.
001600***
001700*    DATE-WRITTEN.     14/03/1988.
001800***
001900*    DATE-COMPILED.
002000***
002100*    SECURITY.         COPYRIGHT (C) 1988-2026 & LATER, VINCENT
002200*                      BRYAN COEN. DISTRIBUTED UNDER THE GNU
002300*                      GENERAL PUBLIC LICENSE. SEE THE FILE
002400*                      COPYING FOR DETAILS.
002500***
002600*    REMARKS.          PERSONAL EXPENSE LEDGER MAINTENANCE.
002700*                      LOADS THE EXPENSE FILE, APPLIES THE ONE
002800*                      MAINTENANCE TRANSACTION SUPPLIED FOR THIS
002900*                      RUN (ADD, UPDATE, DELETE OR LIST) AND, FOR
003000*                      ADD/UPDATE/DELETE, REWRITES THE EXPENSE
003100*                      FILE COMPLETE. LIST DOES NOT REWRITE.
003200***
003300*    VERSION.          SEE PROG-NAME IN WS.
003400***
003500*    CALLED MODULES.   NONE.
003600***
003700*    FUNCTIONS USED.   NONE - SEE WS-CAT-xxx PARAGRAPHS FOR THE
003800*                      HAND-ROLLED TRIM/UPPERCASE LOGIC.
003900***
004000*    FILES USED.
004100*                      EXPENSE-FILE.   THE LEDGER ITSELF.
004200*                      TRAN-FILE.      ONE-RECORD TRANSACTION I/P.
004300*                      PRINT-FILE.     CONFIRMATION/LISTING O/P.
004400***
004500*    ERROR MESSAGES USED.
004600*                      EX001, EX002, EX006 (LITERAL), EX007.      VBC0908
004700***
004800* CHANGES:
004900* 14/03/88 VBC - 1.0.00 CREATED - EXPENSE LEDGER MAINTENANCE FOR
005000*                       THE PERSONAL ACCOUNTS SUITE, ONE TRANSACTION
005100*                       A RUN, MODELLED ON THE PAYROLL CHECK FILE.
005200* 02/09/88 VBC -    .01 ADD/UPDATE/DELETE NOW SHARE ONE FIND-BY-ID
005300*                       LINEAR SCAN PARAGRAPH.
005400* 11/01/90 JPW -    .02 FIX - DELETE LEFT A GAP IN THE TABLE, NOW
005500*                       CLOSES THE TABLE UP BY SHIFTING DOWN.
005600* 23/06/92 JPW -    .03 CATEGORY DEFAULTS TO GENERAL ON NO MATCH,
005700*                       WAS REJECTING THE TRANSACTION BEFORE.
005800* 30/11/95 VBC - 1.1.00 WIDENED EXP-DESC FROM 24 TO 40 FOR LONGER
005900*                       DESCRIPTION TEXT, FILE REBUILT ONCE.
006000* 08/04/97 JPW -    .01 FIX - ID WAS BEING RE-USED AFTER A DELETE,
006100*                       NOW DRIVEN OFF THE HIGHEST ID EVER LOADED.
006200* 19/11/98 VBC - 1.2.00 Y2K - EXP-DATE NOW CCYY-MM-DDTHH:MM:SS
006300*                       THROUGHOUT, WAS YY-MM-DD. CENTURY ROLLOVER
006400*                       RE-CHECKED ON THE STAMP-DATE PARAGRAPH.
006500* 04/02/99 VBC -    .01 Y2K RE-TEST - LOAD/SAVE ROUND TRIP CHECKED
006600*                       CLEAN PAST 01/01/2000.
006700* 17/05/02 JPW -    .02 LIST NOW FILTERS BY A SINGLE CATEGORY AS
006800*                       WELL AS LISTING ALL.
006900* 09/12/25 VBC - 1.3.00 TAKEN FROM THE CHECK-FILE SHAPE, COPYBOOKS
007000*                       SPLIT OUT TO WSEXPEN & WSEXTRAN, TIDIED
007100*                       VARIABLE NAME CASE THROUGHOUT.
007200* 14/02/26 FRB -    .01 NULL-FLAG FIELDS ADDED TO THE TRANSACTION
007300*                       RECORD, REPLACING THE OLD BLANK-MEANS-
007400*                       OMITTED CONVENTION.
007500* 19/02/26 FRB -    .02 AT-LEAST-ONE-FIELD CHECK ADDED ON UPDATE.
007600* 09/08/26 VBC -    .03 REVIEWED AGAINST THE APP BASELINE - MESSAGE
007700*                       TEXT (INCLUDING THE "COULD'N" TYPO) LEFT
007800*                       AS-IS, IT IS USER-VISIBLE OUTPUT.
007900***
008000*************************************************************************
008100* COPYRIGHT NOTICE.
008200* ****************
008300*
008400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
008500*
008600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM
008700* AND IS COPYRIGHT (C) VINCENT B COEN, 1988-2026 AND LATER.
008800*
008900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
009000* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009100* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 AND LATER,
009200* FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN A BUSINESS
009300* BUT EXCLUDES REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
009400*
009500* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
009600* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009700* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE
009800* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
009900*
010000* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC LICENSE
010100* ALONG WITH THIS PROGRAM. IF NOT, WRITE TO THE FREE SOFTWARE
010200* FOUNDATION, 59 TEMPLE PLACE, SUITE 330, BOSTON, MA 02111-1307 USA.
010300*************************************************************************
010400*
010500 ENVIRONMENT             DIVISION.
010600*================================
010700*
010800 CONFIGURATION           SECTION.
010900 SOURCE-COMPUTER.        IBM-370.
011000 OBJECT-COMPUTER.        IBM-370.
011100 SPECIAL-NAMES.
011200     C01 IS TOP-OF-FORM
011300     CLASS CATEGORY-LETTER IS "A" THRU "Z"
011400     UPSI-0 IS EX-DEBUG-SWITCH
011500            ON  STATUS IS EX-DEBUG-SWITCH-ON
011600            OFF STATUS IS EX-DEBUG-SWITCH-OFF.
011700*
011800 INPUT-OUTPUT             SECTION.
011900 FILE-CONTROL.
012000     SELECT  EXPENSE-FILE  ASSIGN TO EXPFILE
012100                           ORGANIZATION IS LINE SEQUENTIAL
012200                           FILE STATUS IS WS-EXP-FILE-STATUS.
012300*
012400     SELECT  TRAN-FILE     ASSIGN TO TRANFILE
012500                           ORGANIZATION IS LINE SEQUENTIAL
012600                           FILE STATUS IS WS-TRAN-FILE-STATUS.
012700*
012800     SELECT  PRINT-FILE    ASSIGN TO PRTFILE
012900                           ORGANIZATION IS LINE SEQUENTIAL
013000                           FILE STATUS IS WS-PRT-FILE-STATUS.
013100*
013200 DATA                     DIVISION.
013300*================================
013400*
013500 FILE                     SECTION.
013600*
013700 FD  EXPENSE-FILE
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 88 CHARACTERS.
014000     COPY "wsexpen.cob".                                          VBC0908
014100*
014200 FD  TRAN-FILE
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 100 CHARACTERS.
014500     COPY "wsextran.cob".                                         VBC0908
014600*
014700 FD  PRINT-FILE
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 80 CHARACTERS.
015000 01  PR-PRINT-LINE             PIC X(80).
015100*
015200 WORKING-STORAGE          SECTION.
015300*-----------------------
015400 77  PROG-NAME                 PIC X(17) VALUE "EXMAINT (1.3.00)".
015500*
015600 01  WS-FILE-STATUSES.
015700     03  WS-EXP-FILE-STATUS    PIC XX.
015800         88  WS-EXP-OK               VALUE "00".
015900         88  WS-EXP-EOF              VALUE "10".
016000     03  WS-TRAN-FILE-STATUS   PIC XX.
016100         88  WS-TRAN-OK              VALUE "00".
016200         88  WS-TRAN-EOF             VALUE "10".
016300     03  WS-PRT-FILE-STATUS    PIC XX.
016400         88  WS-PRT-OK               VALUE "00".
016500     03  FILLER                PIC X(10).
016600*
016700 01  WS-SWITCHES.
016800     03  WS-EOF-EXPENSE-SW     PIC X     VALUE "N".
016900         88  WS-EOF-EXPENSE          VALUE "Y".
017000     03  WS-ABORT-SW           PIC X     VALUE "N".
017100         88  WS-ABORT-RUN            VALUE "Y".
017200     03  WS-FOUND-SW           PIC X     VALUE "N".
017300         88  WS-RECORD-FOUND         VALUE "Y".
017400     03  WS-CAT-FOUND-SW       PIC X     VALUE "N".
017500         88  WS-CAT-FOUND            VALUE "Y".
017600     03  FILLER                PIC X(10).
017700*
017800 01  WS-COUNTERS.
017900     03  WS-EXPENSE-COUNT      PIC 9(05)  COMP.
018000     03  WS-MAX-ID             PIC 9(06)  COMP.
018100     03  WS-FOUND-IDX          PIC 9(05)  COMP.
018200     03  WS-CAT-IDX            PIC 99     COMP.
018300     03  WS-OUT-IDX            PIC 9(05)  COMP.
018310     03  WS-NEXT-IDX           PIC 9(05)  COMP.                   FRB0989
018400     03  FILLER                PIC X(08).
018500*
018600*  IN-CORE EXPENSE TABLE - ONE ENTRY PER LOADED RECORD, HELD
018700*  COMP-3 FOR THE AMOUNT AS REQUIRED BY THE REWRITE SPEC. THE
018800*  EXTERNAL/DISK SHAPE IS WSEXPEN'S EX-EXPENSE-FILE-RECORD.
018900*
019000 01  WS-EXPENSE-TABLE.
019100     03  WS-EXPENSE-ENTRY      OCCURS 500 TIMES.
019200         05  TE-ID             PIC 9(06)      COMP.
019300         05  TE-DESC           PIC X(40).
019400         05  TE-AMOUNT         PIC S9(07)V99   COMP-3.
019500         05  TE-CATEGORY       PIC X(13).
019600         05  TE-DATE           PIC X(19).
019700         05  FILLER            PIC X(08).
019800*
019900*  WORK AREA FOR ONE EXPENSE BEING BUILT/VALIDATED (ADD) OR
020000*  HAVING A SUPPLIED CATEGORY NORMALISED (UPDATE).
020100*
020200 01  WS-CURR-EXPENSE.
020300     03  CE-ID                 PIC 9(06)      COMP.
020400     03  CE-DESC               PIC X(40).
020500     03  CE-AMOUNT             PIC S9(07)V99   COMP-3.
020600     03  CE-CATEGORY           PIC X(13).
020700         88  CE-CAT-GENERAL          VALUE "GENERAL      ".
020800         88  CE-CAT-FOOD             VALUE "FOOD         ".
020900         88  CE-CAT-ENTERTAINMENT    VALUE "ENTERTAINMENT".
021000         88  CE-CAT-HEALTH           VALUE "HEALTH       ".
021100         88  CE-CAT-SHOPPING         VALUE "SHOPPING     ".
021200         88  CE-CAT-BILLS            VALUE "BILLS        ".
021300     03  CE-DATE               PIC X(19).
021400     03  FILLER                PIC X(08).
021500*
021600 01  WS-CATEGORY-WORK.
021700     03  WS-CAT-RAW            PIC X(13).
021800     03  WS-CAT-TRIM           PIC X(13).
021900     03  FILLER                PIC X(04).
022000*
022100*  ACCEPT FROM DATE RETURNS AN 8-DIGIT CCYYMMDD - REDEFINED BELOW
022200*  SO IT CAN BE MOVED AS A SINGLE NUMBER OR BROKEN OUT BY PART.
022300*  NO FILLER CARRIED HERE - THE REDEFINES MUST STAY 8 DIGITS WIDE
022400*  TO MATCH WHAT ACCEPT FROM DATE RETURNS.
022500*
022600 01  WS-TODAY-NUM.
022700     03  WS-TD-CCYY            PIC 9(04).
022800     03  WS-TD-MM              PIC 99.
022900     03  WS-TD-DD              PIC 99.
023000 01  WS-TODAY-9  REDEFINES WS-TODAY-NUM
023100                           PIC 9(08).
023200*
023300 01  WS-NOW-TIME.
023400     03  WS-TM-HH              PIC 99.
023500     03  WS-TM-MM              PIC 99.
023600     03  WS-TM-SS              PIC 99.
023700     03  FILLER                PIC 99.
023800 01  WS-NOW-TIME-9  REDEFINES WS-NOW-TIME
023900                              PIC 9(08).
024000*
024100*  ISO LOCAL DATE-TIME, SECONDS PRECISION, BUILT FROM THE ABOVE.
024200*
024300 01  WS-STAMP-DATE.
024400     03  WS-ST-CCYY            PIC 9(04).
024500     03  FILLER                PIC X     VALUE "-".
024600     03  WS-ST-MM              PIC 99.
024700     03  FILLER                PIC X     VALUE "-".
024800     03  WS-ST-DD              PIC 99.
024900     03  FILLER                PIC X     VALUE "T".
025000     03  WS-ST-HH              PIC 99.
025100     03  FILLER                PIC X     VALUE ":".
025200     03  WS-ST-MI              PIC 99.
025300     03  FILLER                PIC X     VALUE ":".
025400     03  WS-ST-SS              PIC 99.
025500*
025600 01  WS-ID-EDIT                PIC 9(06).
025700 01  WS-PRINT-AMOUNT           PIC -(6)9.99.
025800*
025900 01  WS-PRINT-LINE             PIC X(80).
026000 01  WS-PRINT-DETAIL  REDEFINES WS-PRINT-LINE.
026100     03  WS-PD-LABEL           PIC X(14).
026200     03  WS-PD-VALUE           PIC X(66).
026300*
026400 01  EX-MESSAGES.
026500     03  EX001  PIC X(49) VALUE
026600         "EX001 Description or amount argument is missing.".
026700     03  EX002  PIC X(49) VALUE
026800         "EX002 At least one parameter should be submitted.".
026900     03  EX007  PIC X(54) VALUE
027000         "EX007 Unrecognised TRAN-COMMAND - run aborted.".
027100     03  FILLER              PIC X(10).
027200*
027300 PROCEDURE DIVISION.
027400*===================
027500*
027600 0000-MAIN-LINE.
027700*
027800     OPEN     INPUT  TRAN-FILE.
027900     IF       NOT WS-TRAN-OK
028000              DISPLAY "EX006 TRANSACTION FILE OPEN FAILED"
028100              GO TO 0000-EXIT
028200     END-IF.
028300     READ     TRAN-FILE
028400              AT END CONTINUE
028500     END-READ.
028600     CLOSE    TRAN-FILE.
028700     IF       WS-TRAN-EOF
028800              DISPLAY "EX006 NO TRANSACTION RECORD SUPPLIED"
028900              GO TO 0000-EXIT
029000     END-IF.
029100*
029200     OPEN     OUTPUT PRINT-FILE.
029300     PERFORM  0100-LOAD-EXPENSE-FILE THRU 0100-EXIT.
029400*
029500     IF       TRAN-COMMAND (1:1) IS NOT CATEGORY-LETTER
029600              PERFORM 0970-ABORT-RUN THRU 0970-EXIT
029700     ELSE
029800              EVALUATE TRUE
029900                  WHEN TRAN-IS-ADD
030000                       PERFORM 0300-APPLY-ADD    THRU 0300-EXIT
030100                  WHEN TRAN-IS-UPDATE
030200                       PERFORM 0400-APPLY-UPDATE THRU 0400-EXIT
030300                  WHEN TRAN-IS-DELETE
030400                       PERFORM 0500-APPLY-DELETE THRU 0500-EXIT
030500                  WHEN TRAN-IS-LIST
030600                       PERFORM 0600-APPLY-LIST   THRU 0600-EXIT
030700                  WHEN OTHER
030800                       PERFORM 0970-ABORT-RUN    THRU 0970-EXIT
030900              END-EVALUATE
031000     END-IF.
031100*
031200     IF       NOT WS-ABORT-RUN AND NOT TRAN-IS-LIST
031300              PERFORM 0200-SAVE-EXPENSE-FILE THRU 0200-EXIT
031400     END-IF.
031500*
031600     CLOSE    PRINT-FILE.
031700 0000-EXIT.
031800     STOP RUN.
031900*
032000*----------------------------------------------------------------
032100* LOAD - READ THE EXPENSE FILE INTO THE IN-CORE TABLE, TRACKING
032200* THE HIGHEST ID SEEN SO A NEW ID NEVER COLLIDES. MISSING/EMPTY
032300* FILE IS NOT AN ERROR - WE JUST START WITH AN EMPTY TABLE.
032400*----------------------------------------------------------------
032500 0100-LOAD-EXPENSE-FILE.
032600*
032700     MOVE     ZERO TO WS-EXPENSE-COUNT.
032800     MOVE     ZERO TO WS-MAX-ID.
032900     MOVE     "N"  TO WS-EOF-EXPENSE-SW.
033000     OPEN     INPUT EXPENSE-FILE.
033100     IF       WS-EXP-OK
033200              PERFORM 0110-READ-EXPENSE-REC THRU 0110-EXIT
033300                  UNTIL WS-EOF-EXPENSE
033400              CLOSE EXPENSE-FILE
033500     END-IF.
033600     PERFORM  0990-TRACE-DEBUG THRU 0990-EXIT.
033700 0100-EXIT.
033800     EXIT.
033900*
034000 0110-READ-EXPENSE-REC.
034100     READ     EXPENSE-FILE
034200         AT END
034300              MOVE "Y" TO WS-EOF-EXPENSE-SW
034400         NOT AT END
034500              ADD  1              TO WS-EXPENSE-COUNT
034600              MOVE EXP-ID         TO TE-ID       (WS-EXPENSE-COUNT)
034700              MOVE EXP-DESC       TO TE-DESC     (WS-EXPENSE-COUNT)
034800              MOVE EXP-AMOUNT     TO TE-AMOUNT   (WS-EXPENSE-COUNT)
034900              MOVE EXP-CATEGORY   TO TE-CATEGORY (WS-EXPENSE-COUNT)
035000              MOVE EXP-DATE       TO TE-DATE     (WS-EXPENSE-COUNT)
035100              IF EXP-ID > WS-MAX-ID
035200                 MOVE EXP-ID TO WS-MAX-ID
035300              END-IF
035400     END-READ.
035500 0110-EXIT.
035600     EXIT.
035700*
035800*----------------------------------------------------------------
035900* SAVE - REWRITE THE EXPENSE FILE COMPLETE FROM THE IN-CORE
036000* TABLE, IN CURRENT TABLE ORDER. ADD/UPDATE/DELETE ONLY.
036100*----------------------------------------------------------------
036200 0200-SAVE-EXPENSE-FILE.
036300*
036400     OPEN     OUTPUT EXPENSE-FILE.
036500     PERFORM  0210-WRITE-EXPENSE-REC THRU 0210-EXIT
036600         VARYING WS-OUT-IDX FROM 1 BY 1
036700             UNTIL WS-OUT-IDX > WS-EXPENSE-COUNT.
036800     CLOSE    EXPENSE-FILE.
036900     PERFORM  0990-TRACE-DEBUG THRU 0990-EXIT.
037000 0200-EXIT.
037100     EXIT.
037200*
037300 0210-WRITE-EXPENSE-REC.
037400     MOVE     TE-ID       (WS-OUT-IDX) TO EXP-ID.
037500     MOVE     TE-DESC     (WS-OUT-IDX) TO EXP-DESC.
037600     MOVE     TE-AMOUNT   (WS-OUT-IDX) TO EXP-AMOUNT.
037700     MOVE     TE-CATEGORY (WS-OUT-IDX) TO EXP-CATEGORY.
037800     MOVE     TE-DATE     (WS-OUT-IDX) TO EXP-DATE.
037900     WRITE    EX-EXPENSE-FILE-RECORD.
038000 0210-EXIT.
038100     EXIT.
038200*
038300*----------------------------------------------------------------
038400* ADD
038500*----------------------------------------------------------------
038600 0300-APPLY-ADD.
038700*
038800     MOVE     "N" TO WS-ABORT-SW.
038900     PERFORM  0700-VALIDATE-ADD THRU 0700-EXIT.
039000     IF       NOT WS-ABORT-RUN
039100              ADD 1 TO WS-MAX-ID GIVING CE-ID
039200              MOVE TRAN-DESC     TO CE-DESC
039300              MOVE TRAN-AMOUNT   TO CE-AMOUNT
039400              MOVE TRAN-CATEGORY TO WS-CAT-RAW
039500              PERFORM 0800-SET-CATEGORY THRU 0800-EXIT
039600              PERFORM 0850-STAMP-DATE   THRU 0850-EXIT
039700              MOVE WS-STAMP-DATE TO CE-DATE
039800              ADD  1             TO WS-EXPENSE-COUNT
039900              MOVE CE-ID         TO TE-ID       (WS-EXPENSE-COUNT)
040000              MOVE CE-DESC       TO TE-DESC     (WS-EXPENSE-COUNT)
040100              MOVE CE-AMOUNT     TO TE-AMOUNT   (WS-EXPENSE-COUNT)
040200              MOVE CE-CATEGORY   TO TE-CATEGORY (WS-EXPENSE-COUNT)
040300              MOVE CE-DATE       TO TE-DATE     (WS-EXPENSE-COUNT)
040400              MOVE CE-ID         TO WS-MAX-ID
040500              PERFORM 0720-CONFIRM-ADD THRU 0720-EXIT
040600     END-IF.
040700 0300-EXIT.
040800     EXIT.
040900*
041000 0700-VALIDATE-ADD.
041100     IF       TRAN-DESC-IS-NULL OR TRAN-DESC = SPACES
041200                              OR TRAN-AMT-IS-NULL
041300              PERFORM 0710-ABORT-ADD THRU 0710-EXIT
041400     END-IF.
041500 0700-EXIT.
041600     EXIT.
041700*
041800 0710-ABORT-ADD.
041900     MOVE     "Y" TO WS-ABORT-SW.
042000     MOVE     SPACES TO WS-PRINT-LINE.
042100     STRING   EX001 DELIMITED BY SIZE INTO WS-PRINT-LINE.
042200     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
042300 0710-EXIT.
042400     EXIT.
042500*
042600 0720-CONFIRM-ADD.
042700     MOVE     CE-AMOUNT TO WS-PRINT-AMOUNT.
042800     MOVE     SPACES TO WS-PRINT-LINE.
042900     STRING   CE-DESC                    DELIMITED BY SIZE
043000              " added with the amount: " DELIMITED BY SIZE
043100              WS-PRINT-AMOUNT            DELIMITED BY SIZE
043200                  INTO WS-PRINT-LINE.
043300     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
043400 0720-EXIT.
043500     EXIT.
043600*
043700*----------------------------------------------------------------
043800* UPDATE
043900*----------------------------------------------------------------
044000 0400-APPLY-UPDATE.
044100*
044200     MOVE     "N" TO WS-ABORT-SW.
044300     PERFORM  0750-VALIDATE-UPDATE THRU 0750-EXIT.
044400     IF       NOT WS-ABORT-RUN
044500              MOVE TRAN-ID TO CE-ID
044600              PERFORM 0900-FIND-BY-ID THRU 0900-EXIT
044700              IF WS-RECORD-FOUND
044800                 IF NOT TRAN-DESC-IS-NULL
044900                    MOVE TRAN-DESC TO TE-DESC (WS-FOUND-IDX)
045000                 END-IF
045100                 IF NOT TRAN-AMT-IS-NULL
045200                    MOVE TRAN-AMOUNT TO TE-AMOUNT (WS-FOUND-IDX)
045300                 END-IF
045400                 IF NOT TRAN-CAT-IS-NULL
045500                    MOVE TRAN-CATEGORY TO WS-CAT-RAW
045600                    PERFORM 0800-SET-CATEGORY THRU 0800-EXIT
045700                    MOVE CE-CATEGORY TO TE-CATEGORY (WS-FOUND-IDX)
045800                 END-IF
045900                 PERFORM 0770-CONFIRM-UPDATE THRU 0770-EXIT
046000              ELSE
046100                 PERFORM 0760-ABORT-UPDATE-NF THRU 0760-EXIT
046200              END-IF
046300     END-IF.
046400 0400-EXIT.
046500     EXIT.
046600*
046700 0750-VALIDATE-UPDATE.
046800     IF       TRAN-DESC-IS-NULL AND TRAN-AMT-IS-NULL
046900                                AND TRAN-CAT-IS-NULL
047000              MOVE "Y" TO WS-ABORT-SW
047100              MOVE SPACES TO WS-PRINT-LINE
047200              STRING EX002 DELIMITED BY SIZE INTO WS-PRINT-LINE
047300              WRITE PR-PRINT-LINE FROM WS-PRINT-LINE
047400     END-IF.
047500 0750-EXIT.
047600     EXIT.
047700*
047800 0760-ABORT-UPDATE-NF.
047900     MOVE     "Y" TO WS-ABORT-SW.
048000     MOVE     TRAN-ID TO WS-ID-EDIT.
048100     MOVE     SPACES TO WS-PRINT-LINE.
048200     STRING   "The expense with id: " DELIMITED BY SIZE
048300              WS-ID-EDIT              DELIMITED BY SIZE
048400              " could'n be found."    DELIMITED BY SIZE
048500                  INTO WS-PRINT-LINE.
048600     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
048700 0760-EXIT.
048800     EXIT.
048900*
049000 0770-CONFIRM-UPDATE.
049100     MOVE     TRAN-ID TO WS-ID-EDIT.
049200     MOVE     SPACES TO WS-PRINT-LINE.
049300     STRING   "Expense with id "        DELIMITED BY SIZE
049400              WS-ID-EDIT                DELIMITED BY SIZE
049500              " updated successfully."  DELIMITED BY SIZE
049600                  INTO WS-PRINT-LINE.
049700     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
049800 0770-EXIT.
049900     EXIT.
050000*
050100*----------------------------------------------------------------
050200* DELETE
050300*----------------------------------------------------------------
050400 0500-APPLY-DELETE.
050500*
050600     MOVE     TRAN-ID TO CE-ID.
050700     PERFORM  0900-FIND-BY-ID THRU 0900-EXIT.
050800     IF       WS-RECORD-FOUND
050900              PERFORM 0510-REMOVE-ENTRY   THRU 0510-EXIT
051000              PERFORM 0520-CONFIRM-DELETE THRU 0520-EXIT
051100     ELSE
051200              PERFORM 0530-DELETE-NF      THRU 0530-EXIT
051300     END-IF.
051400 0500-EXIT.
051500     EXIT.
051600*
051700 0510-REMOVE-ENTRY.
051800     PERFORM  0511-SHIFT-ENTRY-DOWN THRU 0511-EXIT
051900         VARYING WS-OUT-IDX FROM WS-FOUND-IDX BY 1
052000             UNTIL WS-OUT-IDX >= WS-EXPENSE-COUNT.
052100     SUBTRACT 1 FROM WS-EXPENSE-COUNT.
052200 0510-EXIT.
052300     EXIT.
052400*
052500 0511-SHIFT-ENTRY-DOWN.
052550     ADD      1 TO WS-OUT-IDX GIVING WS-NEXT-IDX.              FRB0989
052600     MOVE     TE-ID       (WS-NEXT-IDX) TO TE-ID       (WS-OUT-IDX).
052700     MOVE     TE-DESC     (WS-NEXT-IDX) TO TE-DESC     (WS-OUT-IDX).
052800     MOVE     TE-AMOUNT   (WS-NEXT-IDX) TO TE-AMOUNT   (WS-OUT-IDX).
052900     MOVE     TE-CATEGORY (WS-NEXT-IDX) TO TE-CATEGORY (WS-OUT-IDX).
053000     MOVE     TE-DATE     (WS-NEXT-IDX) TO TE-DATE     (WS-OUT-IDX).
053100 0511-EXIT.
053200     EXIT.
053300*
053400 0520-CONFIRM-DELETE.
053500     MOVE     TRAN-ID TO WS-ID-EDIT.
053600     MOVE     SPACES TO WS-PRINT-LINE.
053700     STRING   "Expense with id "         DELIMITED BY SIZE
053800              WS-ID-EDIT                 DELIMITED BY SIZE
053900              " deleted successfully"    DELIMITED BY SIZE
054000                  INTO WS-PRINT-LINE.
054100     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
054200 0520-EXIT.
054300     EXIT.
054400*
054500 0530-DELETE-NF.
054600     MOVE     TRAN-ID TO WS-ID-EDIT.
054700     MOVE     SPACES TO WS-PRINT-LINE.
054800     STRING   "ID: "             DELIMITED BY SIZE
054900              WS-ID-EDIT         DELIMITED BY SIZE
055000              " doesn't exist."  DELIMITED BY SIZE
055100                  INTO WS-PRINT-LINE.
055200     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
055300 0530-EXIT.
055400     EXIT.
055500*
055600*----------------------------------------------------------------
055700* LIST - ALL, OR BY A SINGLE CATEGORY WHEN TRAN-CATEGORY IS
055800* SUPPLIED. NO MUTATION, NO SAVE, NO TOTALS - PLAIN PER-RECORD
055900* DUMP IN TABLE (FILE) ORDER.
056000*----------------------------------------------------------------
056100 0600-APPLY-LIST.
056200*
056300     IF       TRAN-CATEGORY = SPACES
056400              PERFORM 0610-PRINT-ONE-EXPENSE THRU 0610-EXIT
056500                  VARYING WS-OUT-IDX FROM 1 BY 1
056600                      UNTIL WS-OUT-IDX > WS-EXPENSE-COUNT
056700     ELSE
056800              PERFORM 0620-PRINT-BY-CATEGORY THRU 0620-EXIT
056900                  VARYING WS-OUT-IDX FROM 1 BY 1
057000                      UNTIL WS-OUT-IDX > WS-EXPENSE-COUNT
057100     END-IF.
057200 0600-EXIT.
057300     EXIT.
057400*
057500 0610-PRINT-ONE-EXPENSE.
057600     MOVE     TE-ID (WS-OUT-IDX) TO WS-ID-EDIT.
057700     MOVE     SPACES TO WS-PRINT-LINE.
057800     STRING   "ID: " DELIMITED BY SIZE
057900              WS-ID-EDIT DELIMITED BY SIZE
058000                  INTO WS-PRINT-LINE.
058100     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
058200     MOVE     SPACES TO WS-PRINT-LINE.
058300     STRING   "Description: " DELIMITED BY SIZE
058400              TE-DESC (WS-OUT-IDX) DELIMITED BY SIZE
058500                  INTO WS-PRINT-LINE.
058600     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
058700     MOVE     TE-AMOUNT (WS-OUT-IDX) TO WS-PRINT-AMOUNT.
058800     MOVE     SPACES TO WS-PRINT-LINE.
058900     STRING   "Amount: " DELIMITED BY SIZE
059000              WS-PRINT-AMOUNT DELIMITED BY SIZE
059100                  INTO WS-PRINT-LINE.
059200     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
059300     MOVE     SPACES TO WS-PRINT-LINE.
059400     STRING   "Category: " DELIMITED BY SIZE
059500              TE-CATEGORY (WS-OUT-IDX) DELIMITED BY SIZE
059600                  INTO WS-PRINT-LINE.
059700     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
059800     MOVE     SPACES TO WS-PRINT-LINE.
059900     STRING   "Date: " DELIMITED BY SIZE
060000              TE-DATE (WS-OUT-IDX) DELIMITED BY SIZE
060100                  INTO WS-PRINT-LINE.
060200     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
060300     MOVE     SPACES TO WS-PRINT-LINE.
060400     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
060500 0610-EXIT.
060600     EXIT.
060700*
060800 0620-PRINT-BY-CATEGORY.
060900     IF       TE-CATEGORY (WS-OUT-IDX) = TRAN-CATEGORY
061000              PERFORM 0610-PRINT-ONE-EXPENSE THRU 0610-EXIT
061100     END-IF.
061200 0620-EXIT.
061300     EXIT.
061400*
061500*----------------------------------------------------------------
061600* SET-CATEGORY - TRIM LEADING BLANKS, UPPERCASE, MATCH AGAINST
061700* THE SIX FIXED CATEGORY CODES. NO MATCH (INCLUDING BLANK) GIVES
061800* GENERAL. NO INTRINSIC FUNCTIONS USED - HAND-ROLLED SCAN.
061900*----------------------------------------------------------------
062000 0800-SET-CATEGORY.
062100*
062200     MOVE     WS-CAT-RAW TO WS-CAT-TRIM.
062300     MOVE     "N" TO WS-CAT-FOUND-SW.
062400     MOVE     1   TO WS-CAT-IDX.
062500     PERFORM  0810-SCAN-CATEGORY THRU 0810-EXIT
062600         UNTIL WS-CAT-FOUND OR WS-CAT-IDX > 13.
062700     IF       WS-CAT-FOUND
062800              MOVE WS-CAT-RAW (WS-CAT-IDX:) TO WS-CAT-TRIM
062900     ELSE
063000              MOVE SPACES TO WS-CAT-TRIM
063100     END-IF.
063200     INSPECT  WS-CAT-TRIM CONVERTING
063300              "abcdefghijklmnopqrstuvwxyz" TO
063400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063500     MOVE     WS-CAT-TRIM TO CE-CATEGORY.
063600     IF       NOT (CE-CAT-GENERAL OR CE-CAT-FOOD
063700                OR CE-CAT-ENTERTAINMENT OR CE-CAT-HEALTH
063800                OR CE-CAT-SHOPPING OR CE-CAT-BILLS)
063900              MOVE "GENERAL      " TO CE-CATEGORY
064000     END-IF.
064100 0800-EXIT.
064200     EXIT.
064300*
064400 0810-SCAN-CATEGORY.
064500     IF       WS-CAT-RAW (WS-CAT-IDX:1) NOT = SPACE
064600              MOVE "Y" TO WS-CAT-FOUND-SW
064700     ELSE
064800              ADD 1 TO WS-CAT-IDX
064900     END-IF.
065000 0810-EXIT.
065100     EXIT.
065200*
065300*----------------------------------------------------------------
065400* STAMP-DATE - CURRENT DATE/TIME, ISO LOCAL FORM, SECONDS
065500* PRECISION. ADD ONLY - UPDATE NEVER TOUCHES EXP-DATE.
065600*----------------------------------------------------------------
065700 0850-STAMP-DATE.
065800*
065900     ACCEPT   WS-TODAY-9    FROM DATE YYYYMMDD.
066000     ACCEPT   WS-NOW-TIME-9 FROM TIME.
066100     MOVE     WS-TD-CCYY TO WS-ST-CCYY.
066200     MOVE     WS-TD-MM   TO WS-ST-MM.
066300     MOVE     WS-TD-DD   TO WS-ST-DD.
066400     MOVE     WS-TM-HH   TO WS-ST-HH.
066500     MOVE     WS-TM-MM   TO WS-ST-MI.
066600     MOVE     WS-TM-SS   TO WS-ST-SS.
066700 0850-EXIT.
066800     EXIT.
066900*
067000*----------------------------------------------------------------
067100* FIND-BY-ID - LINEAR SCAN OF THE TABLE FOR CE-ID, SET BY THE
067200* CALLER BEFORE THIS IS PERFORMED. USED BY UPDATE AND DELETE.
067300*----------------------------------------------------------------
067400 0900-FIND-BY-ID.
067500*
067600     MOVE     "N" TO WS-FOUND-SW.
067700     MOVE     1   TO WS-OUT-IDX.
067800     PERFORM  0910-SCAN-FOR-ID THRU 0910-EXIT
067900         UNTIL WS-RECORD-FOUND OR WS-OUT-IDX > WS-EXPENSE-COUNT.
068000     IF       WS-RECORD-FOUND
068100              MOVE WS-OUT-IDX TO WS-FOUND-IDX
068200     END-IF.
068300 0900-EXIT.
068400     EXIT.
068500*
068600 0910-SCAN-FOR-ID.
068700     IF       TE-ID (WS-OUT-IDX) = CE-ID
068800              MOVE "Y" TO WS-FOUND-SW
068900     ELSE
069000              ADD 1 TO WS-OUT-IDX
069100     END-IF.
069200 0910-EXIT.
069300     EXIT.
069400*
069500*----------------------------------------------------------------
069600* ABORT-RUN - BAD/UNRECOGNISED TRAN-COMMAND.
069700*----------------------------------------------------------------
069800 0970-ABORT-RUN.
069900     MOVE     "Y" TO WS-ABORT-SW.
070000     MOVE     SPACES TO WS-PRINT-LINE.
070100     STRING   EX007 DELIMITED BY SIZE INTO WS-PRINT-LINE.
070200     WRITE    PR-PRINT-LINE FROM WS-PRINT-LINE.
070300 0970-EXIT.
070400     EXIT.
070500*
070600*----------------------------------------------------------------
070700* TRACE-DEBUG - UPSI-0 ON SWITCHES A ONE-LINE TRACE TO SYSOUT,
070800* OFF (THE NORMAL PRODUCTION SETTING) DOES NOTHING.
070900*----------------------------------------------------------------
071000 0990-TRACE-DEBUG.
071100     IF       EX-DEBUG-SWITCH-ON
071200              DISPLAY "EXMAINT DEBUG - TABLE COUNT = "
071300                      WS-EXPENSE-COUNT
071400     END-IF.
071500 0990-EXIT.
071600     EXIT.
