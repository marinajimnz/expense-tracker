000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR THE ONE-SHOT MAINTENANCE     *
000400*           TRANSACTION FILE                        *
000500*     NO KEY - ONE RECORD PER RUN                    *
000600*****************************************************
000700*  FILE SIZE 100 BYTES.
000800*
000900* THIS FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 VBC - CREATED.
001200* 21/01/26 VBC - ADDED THE THREE -N NULL FLAGS REPLACING THE
001300*                OLD "NULL" LITERAL-TEXT SENTINEL CONVENTION.
001400* 12/02/26 FRB - 1.01 PADDED OUT TO 100 BYTES FOR GROWTH - SEE
001500*                TR-TRAN-HDR-RECORD BELOW, SAME IDEA AS THE
001600*                PY-CHK-HDR-RECORD HEADER USED ON THE CHECK FILE.
001700*
001800 01  TR-TRAN-RECORD.
001900     03  TRAN-COMMAND          PIC X(06).
002000         88  TRAN-IS-ADD            VALUE "ADD   ".
002100         88  TRAN-IS-UPDATE         VALUE "UPDATE".
002200         88  TRAN-IS-DELETE         VALUE "DELETE".
002300         88  TRAN-IS-LIST           VALUE "LIST  ".
002400     03  TRAN-ID               PIC 9(06).
002500     03  TRAN-DESC             PIC X(40).
002600     03  TRAN-AMOUNT           PIC S9(07)V99
002700                               SIGN IS TRAILING SEPARATE.
002800     03  TRAN-CATEGORY         PIC X(13).
002900     03  TRAN-DESC-N           PIC X(01).
003000         88  TRAN-DESC-IS-NULL      VALUE "Y".
003100     03  TRAN-AMT-N            PIC X(01).
003200         88  TRAN-AMT-IS-NULL       VALUE "Y".
003300     03  TRAN-CAT-N            PIC X(01).
003400         88  TRAN-CAT-IS-NULL       VALUE "Y".
003500     03  FILLER                PIC X(22).
003600*
003700* HEADER FORM OF THE SAME RECORD - NOT CURRENTLY USED BY EXMAINT
003800* BUT KEPT FOR A FUTURE MULTI-TRANSACTION-PER-RUN BATCH, SAME
003900* IDEA AS THE CHECK FILE'S HDR RECORD.
004000*
004100 01  TR-TRAN-HDR-RECORD.
004200     03  TRHDR-RUN-DATE        PIC 9(08)   COMP.
004300     03  TRHDR-TRAN-COUNT      PIC 9(04)   COMP.
004400     03  FILLER                PIC X(88).
